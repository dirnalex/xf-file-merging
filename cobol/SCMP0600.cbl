000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 19/11/1987
000400* Purpose: LOTE DE FUSAO DE ARQUIVOS CSV - PRODUTOS X PRECOS
000500******************************************************************
000600*-----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    SCMP0600.
001000 AUTHOR.        ANDRE RAFFUL.
001100 INSTALLATION.  SCM - SISTEMA DE COMPRAS DE MERCADO.
001200 DATE-WRITTEN.  19/11/1987.
001300 DATE-COMPILED.
001400 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE COMPRAS.
001500*-----------------------------------------------------------------
001600*    HISTORICO DE ALTERACOES
001700*-----------------------------------------------------------------
001800*    19/11/1987 - ARF - CH-0600 - PROGRAMA ORIGINAL. LOTE DE
001900*                 FUSAO (MATCH/MERGE) DO CADASTRO DE PRODUTOS
002000*                 COM O HISTORICO DE PRECOS, GERANDO O ARQUIVO
002100*                 CSV UNICO PARA O DEPARTAMENTO DE COMPRAS.
002200*    03/06/1988 - ARF - CH-0611 - INCLUIDA A REMOCAO DE LINHAS
002300*                 DUPLICADAS NO ARQUIVO DE PRODUTOS ANTES DA
002400*                 FUSAO (O ARQUIVO DE PRECOS PODE TER VARIOS
002500*                 REGISTROS IGUAIS PARA O MESMO PRODUTO E NAO
002600*                 DEVEM SER ELIMINADOS DO RESULTADO).
002700*    14/02/1990 - JCS - CH-0634 - CORRIGIDO O CONTROLE DO
002800*                 REGISTRO DE PRECO QUE FICA "NA FRENTE" DO
002900*                 PRODUTO CORRENTE (BUFFER DE LOOKAHEAD), QUE
003000*                 ESTAVA DESCARTANDO PRECOS DO PRODUTO SEGUINTE.
003100*    21/09/1991 - JCS - CH-0650 - VALIDACAO DOS PARAMETROS DE
003200*                 EXECUCAO PASSOU A SER FEITA PELO SUBPROGRAMA
003300*                 SCMP0903 (ANTES FEITA EM LINHA NESTE PROGRAMA).
003400*    08/05/1993 - MTV - CH-0671 - INCLUIDA MENSAGEM DE RETORNO
003500*                 DISTINTA PARA CADA MOTIVO DE REJEICAO DO LOTE.
003600*    30/11/1994 - MTV - CH-0688 - AJUSTE NO TAMANHO DO CAMPO DE
003700*                 DESCRICAO DO PRODUTO (40 POSICOES) PARA
003800*                 ACOMPANHAR O CADASTRO DE PRODUTOS (SCMP0310).
003900*    17/05/1995 - ARF - CH-0702 - GOBACK EM TODOS OS PONTOS DE
004000*                 SAIDA, ELIMINANDO O STOP RUN ANTIGO.
004100*    22/01/1997 - RLS - CH-0730 - REVISAO GERAL DE COMENTARIOS
004200*                 E DE NOMES DE PARAGRAFOS.
004300*    11/08/1998 - RLS - CH-0741 - PREPARACAO PARA O ANO 2000: O
004400*                 CAMPO DE DATA DO PRECO (PRICE_DATE) PASSOU A
004500*                 SER TRATADO COMO TEXTO OPACO (AAAA-MM-DD) E
004600*                 NAO E MAIS UTILIZADO EM CALCULO OU COMPARACAO,
004700*                 ELIMINANDO O RISCO DE VIRADA DE SECULO.
004800*    09/03/1999 - RLS - CH-0745 - CONFIRMADA A AUSENCIA DE
004900*                 DEPENDENCIA DE SECULO NO RESTANTE DO PROGRAMA.
005000*    14/06/2001 - PHS - CH-0760 - INCLUIDO O SWITCH UPSI-0 PARA
005100*                 ATIVAR O TRACO DE CONTAGEM DE REGISTROS EM
005200*                 SYSOUT, SEM ALTERAR O ARQUIVO DE SAIDA.
005300*    06/12/2006 - ARF - CH-0790 - REVISAO DE NOMES DE ARQUIVOS
005400*                 LOGICOS (PRODIN/PRECIN/FUSOUT) PARA O PADRAO
005500*                 ATUAL DE JCL DO DEPARTAMENTO.
005600*    15/03/2012 - EDM - CH-0812 - CORRIGIDO O CABECALHO DO
005700*                 ARQUIVO DE FUSAO: O LITERAL SAIA COM UM ESPACO
005800*                 INDEVIDO ENTRE "PRI" E "CE" PORQUE ESTAVA
005900*                 PARTIDO EM DOIS FILLERS, CADA UM PREENCHIDO
006000*                 COM BRANCOS ATE O SEU PROPRIO TAMANHO ANTES DE
006100*                 SER MONTADO EM MEMORIA. O LITERAL PASSOU A SER
006200*                 UM UNICO CAMPO.
006300*    02/07/2013 - EDM - CH-0818 - A EXTRACAO DO COD-PRODUTO, DA
006400*                 DESCRICAO E DO VALOR DO PRECO DEIXOU DE
006500*                 PRESSUPOR COLUNAS FIXAS DENTRO DAS ASPAS (O
006600*                 CADASTRO REAL NAO PREENCHE COM BRANCOS O
006700*                 CONTEUDO DO CSV) E PASSOU A SER FEITA POR
006800*                 UNSTRING DELIMITADO POR VIRGULA. AS VARIAVEIS
006900*                 ESCALARES DE TRABALHO (FLAGS, FILE STATUS,
007000*                 CONTADORES) FORAM RECOLOCADAS NO NIVEL 77,
007100*                 PADRAO JA USADO NOS DEMAIS PROGRAMAS DO
007200*                 SISTEMA.
007300*-----------------------------------------------------------------
007400 ENVIRONMENT DIVISION.
007500*-----------------------------------------------------------------
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     UPSI-0   ON  STATUS IS WS-SW-DEBUG-ON
007900              OFF STATUS IS WS-SW-DEBUG-OFF.
008000*-----------------------------------------------------------------
008100 INPUT-OUTPUT SECTION.
008200 FILE-CONTROL.
008300*
008400     SELECT ARQ-PARM          ASSIGN TO PARMIN
008500            ORGANIZATION      IS LINE SEQUENTIAL
008600            FILE STATUS       IS WS-FS-PARM.
008700*
008800     SELECT ARQ-PRODUTOS      ASSIGN TO PRODIN
008900            ORGANIZATION      IS LINE SEQUENTIAL
009000            FILE STATUS       IS WS-FS-PRODUTOS.
009100*
009200     SELECT ARQ-PRECOS        ASSIGN TO PRECIN
009300            ORGANIZATION      IS LINE SEQUENTIAL
009400            FILE STATUS       IS WS-FS-PRECOS.
009500*
009600     SELECT ARQ-PRODUTOS-ORD  ASSIGN TO PRODWK
009700            ORGANIZATION      IS LINE SEQUENTIAL
009800            FILE STATUS       IS WS-FS-PRODUTOS-ORD.
009900*
010000     SELECT ARQ-PRECOS-ORD    ASSIGN TO PRECWK
010100            ORGANIZATION      IS LINE SEQUENTIAL
010200            FILE STATUS       IS WS-FS-PRECOS-ORD.
010300*
010400     SELECT ARQ-FUSAO         ASSIGN TO FUSOUT
010500            ORGANIZATION      IS LINE SEQUENTIAL
010600            FILE STATUS       IS WS-FS-FUSAO.
010700*
010800     SELECT SORT-PRODUTOS     ASSIGN TO SRTPRD.
010900*
011000     SELECT SORT-PRECOS       ASSIGN TO SRTPRC.
011100*
011200*-----------------------------------------------------------------
011300 DATA DIVISION.
011400*-----------------------------------------------------------------
011500 FILE SECTION.
011600*
011700 FD  ARQ-PARM.
011800     COPY "ParmFusao.cpy".
011900*
012000 FD  ARQ-PRODUTOS.
012100     COPY "Produto.cpy".
012200*
012300 FD  ARQ-PRECOS.
012400     COPY "PrcProduto.cpy".
012500*
012600 FD  ARQ-PRODUTOS-ORD.
012700 01  REG-PRODUTO-ORD.
012800     05  RPO-LINHA                    PIC X(79).
012900     05  FILLER                       PIC X(01).
013000*
013100 FD  ARQ-PRECOS-ORD.
013200 01  REG-PRECO-ORD.
013300     05  RPC-LINHA                    PIC X(79).
013400     05  FILLER                       PIC X(01).
013500*
013600 FD  ARQ-FUSAO.
013700     COPY "Fusao.cpy".
013800*
013900*    CHAVE DE ORDENACAO/JUNCAO = PRIMEIRO CAMPO DA LINHA CSV,
014000*    ASPAS INCLUSAS (O CRITERIO DE JUNCAO E IGUALDADE DE TEXTO
014100*    SOBRE O TOKEN COM ASPAS, NUNCA SOBRE O CODIGO JA SEM ASPAS).
014200 SD  SORT-PRODUTOS.
014300 01  REGISTRO-SORT-PRODUTO.
014400     05  SRP-COD-PRODUTO              PIC X(12).
014500     05  SRP-LINHA-COMPLETA           PIC X(80).
014600     05  FILLER                       PIC X(03).
014700*
014800 SD  SORT-PRECOS.
014900 01  REGISTRO-SORT-PRECO.
015000     05  SRC-COD-PRODUTO              PIC X(12).
015100     05  SRC-LINHA-COMPLETA           PIC X(80).
015200     05  FILLER                       PIC X(03).
015300*
015400 WORKING-STORAGE SECTION.
015500*
015600*    CABECALHO FIXO DO ARQUIVO DE FUSAO (CH-0812: LITERAL UNICO,
015700*    SEM QUEBRA EM FILLERS DE TAMANHO DIFERENTE DO LITERAL).
015800 01  WS-CABECALHO-FUSAO.
015900     05  FILLER                       PIC X(42) VALUE
016000         '"PRODUCT_ID","PRODUCT_DESCRIPTION","PRICE"'.
016100     05  FILLER                       PIC X(478) VALUE SPACES.
016200*
016300 77  WS-LINHA-PRODUTO-ATUAL           PIC X(80) VALUE SPACES.
016400 77  WS-LINHA-PRECO-ATUAL             PIC X(80) VALUE SPACES.
016500 77  WS-LINHA-PRODUTO-ANTERIOR        PIC X(80) VALUE SPACES.
016600*
016700*    CAMPOS EXTRAIDOS DA LINHA CSV DE PRODUTOS POR UNSTRING
016800*    (CH-0818). CADA TOKEN MANTEM AS ASPAS ORIGINAIS -- A
016900*    DESCRICAO SO VEM COMPLETA SE NAO TIVER VIRGULA EMBUTIDA,
017000*    DO CONTRARIO FICA TRUNCADA NA PRIMEIRA VIRGULA (MESMO
017100*    COMPORTAMENTO HISTORICO DO CH-0600, QUE NUNCA LEVOU EM
017200*    CONTA CAMPOS ALEM DO SEGUNDO).
017300 01  WS-CAMPOS-PRODUTO.
017400     05  WS-CPP-COD-PRODUTO           PIC X(12) VALUE SPACES.
017500     05  WS-CPP-DESC-PRODUTO          PIC X(42) VALUE SPACES.
017600     05  FILLER                       PIC X(26) VALUE SPACES.
017700 01  WS-CAMPOS-PRODUTO-R REDEFINES WS-CAMPOS-PRODUTO.
017800     05  WS-CPP-LINHA                 PIC X(80).
017900*
018000*    CAMPOS EXTRAIDOS DA LINHA CSV DE PRECOS POR UNSTRING
018100*    (CH-0818). WS-CPC-DATA-PRECO E MANTIDO OPACO, NAO
018200*    CONVERTIDO (VIDE CH-0741).
018300 01  WS-CAMPOS-PRECO.
018400     05  WS-CPC-COD-PRODUTO           PIC X(12) VALUE SPACES.
018500     05  WS-CPC-DATA-PRECO            PIC X(12) VALUE SPACES.
018600     05  WS-CPC-VLR-PRECO             PIC X(12) VALUE SPACES.
018700     05  FILLER                       PIC X(44) VALUE SPACES.
018800 01  WS-CAMPOS-PRECO-R REDEFINES WS-CAMPOS-PRECO.
018900     05  WS-CPC-LINHA                 PIC X(80).
019000*
019100 01  WS-BUFFER-PRECO-AREA.
019200     05  WS-BUF-COD-PRODUTO           PIC X(12) VALUE SPACES.
019300     05  WS-BUF-VLR-PRECO             PIC X(12) VALUE SPACES.
019400     05  WS-BUFFER-PENDENTE           PIC X(01) VALUE "N".
019500         88  HA-BUFFER-PENDENTE       VALUE "S".
019600         88  BUFFER-VAZIO             VALUE "N".
019700     05  FILLER                       PIC X(07).
019800*
019900 01  WS-LINHA-FUSAO-MONTADA.
020000     05  WS-LFM-TEXTO                 PIC X(520).
020100 01  WS-LINHA-FUSAO-MONTADA-R REDEFINES WS-LINHA-FUSAO-MONTADA.
020200     05  WS-LFM-ASPA-1                PIC X(01).
020300     05  WS-LFM-COD-PRODUTO           PIC X(10).
020400     05  WS-LFM-ASPA-2                PIC X(01).
020500     05  WS-LFM-VIRGULA-1             PIC X(01).
020600     05  WS-LFM-ASPA-3                PIC X(01).
020700     05  WS-LFM-DESC-PRODUTO          PIC X(40).
020800     05  WS-LFM-ASPA-4                PIC X(01).
020900     05  FILLER                       PIC X(465).
021000*
021100 77  WS-CAMPO-A-TRIMAR                PIC X(42) VALUE SPACES.
021200 77  WS-PRECO-A-ANEXAR                PIC X(12) VALUE SPACES.
021300 77  WS-PROD-COD-ATUAL                PIC X(12) VALUE SPACES.
021400*
021500 77  WS-FLAG-PARM                     PIC X(01) VALUE "N".
021600     88  WS-PARM-OK                   VALUE "S".
021700     88  WS-PARM-INVALIDO             VALUE "N".
021800*
021900 77  WS-RETORNO-VALIDACAO             PIC 9(01) VALUE ZERO.
022000*
022100 77  WS-FS-PARM                       PIC X(02) VALUE SPACES.
022200     88  WS-FS-PARM-OK                VALUE "00".
022300 77  WS-FS-PRODUTOS                   PIC X(02) VALUE SPACES.
022400     88  WS-FS-PRODUTOS-OK            VALUE "00".
022500 77  WS-FS-PRECOS                     PIC X(02) VALUE SPACES.
022600     88  WS-FS-PRECOS-OK              VALUE "00".
022700 77  WS-FS-PRODUTOS-ORD               PIC X(02) VALUE SPACES.
022800     88  WS-FS-PRODUTOS-ORD-OK        VALUE "00".
022900 77  WS-FS-PRECOS-ORD                 PIC X(02) VALUE SPACES.
023000     88  WS-FS-PRECOS-ORD-OK          VALUE "00".
023100 77  WS-FS-FUSAO                      PIC X(02) VALUE SPACES.
023200     88  WS-FS-FUSAO-OK               VALUE "00".
023300*
023400 77  WS-FIM-PRODUTOS-ENTRADA          PIC X(01) VALUE "N".
023500     88  FIM-PRODUTOS-ENTRADA         VALUE "S".
023600 77  WS-FIM-PRECOS-ENTRADA            PIC X(01) VALUE "N".
023700     88  FIM-PRECOS-ENTRADA           VALUE "S".
023800 77  WS-FIM-PRODUTOS-RETORNO          PIC X(01) VALUE "N".
023900     88  FIM-PRODUTOS-RETORNO         VALUE "S".
024000 77  WS-FIM-PRECOS-RETORNO            PIC X(01) VALUE "N".
024100     88  FIM-PRECOS-RETORNO           VALUE "S".
024200 77  WS-FIM-PRODUTOS-ORD              PIC X(01) VALUE "N".
024300     88  FIM-PRODUTOS-ORD             VALUE "S".
024400 77  WS-FIM-PRECOS-ORD                PIC X(01) VALUE "N".
024500     88  FIM-PRECOS-ORD               VALUE "S".
024600 77  WS-HOUVE-ANTERIOR                PIC X(01) VALUE "N".
024700     88  HOUVE-LINHA-ANTERIOR         VALUE "S".
024800*
024900 77  WS-QTD-PARM-INFORMADOS           PIC 9(01) COMP VALUE ZERO.
025000 77  WS-QTD-PRODUTOS-ORDENADOS        PIC 9(05) COMP VALUE ZERO.
025100 77  WS-QTD-PRECOS-ORDENADOS          PIC 9(05) COMP VALUE ZERO.
025200 77  WS-QTD-LINHAS-FUSAO              PIC 9(05) COMP VALUE ZERO.
025300 77  WS-QTD-PRECOS-PROD               PIC 9(03) COMP VALUE ZERO.
025400 77  WS-TAM-CAMPO                     PIC 9(02) COMP VALUE ZERO.
025500 77  WS-PTR-FUSAO                     PIC 9(04) COMP VALUE 1.
025600*
025700*-----------------------------------------------------------------
025800 PROCEDURE DIVISION.
025900*-----------------------------------------------------------------
026000 MAIN-PROCEDURE.
026100*
026200     PERFORM P000-VALIDA-PARAMETROS THRU P000-FIM.
026300     IF WS-PARM-OK
026400         PERFORM P100-INICIALIZA         THRU P100-FIM
026500         PERFORM P200-ORDENA-PRODUTOS    THRU P200-FIM
026600         PERFORM P300-ORDENA-PRECOS      THRU P300-FIM
026700         PERFORM P400-FUNDE-ARQUIVOS     THRU P400-FIM
026800     END-IF.
026900     PERFORM P900-FIM.
027000*-----------------------------------------------------------------
027100 P000-VALIDA-PARAMETROS.
027200*
027300     OPEN INPUT ARQ-PARM.
027400     IF WS-FS-PARM-OK
027500         READ ARQ-PARM INTO REG-PARM-CSV
027600             AT END
027700                 MOVE SPACES TO REG-PARM-CSV
027800         END-READ
027900         CLOSE ARQ-PARM
028000     ELSE
028100         MOVE SPACES TO REG-PARM-CSV
028200     END-IF.
028300*
028400     MOVE ZERO TO WS-QTD-PARM-INFORMADOS.
028500     IF RP-PARM-ARQ-PRODUTOS NOT = SPACES
028600         ADD 1 TO WS-QTD-PARM-INFORMADOS
028700     END-IF.
028800     IF RP-PARM-ARQ-PRECOS NOT = SPACES
028900         ADD 1 TO WS-QTD-PARM-INFORMADOS
029000     END-IF.
029100     IF RP-PARM-ARQ-FUSAO NOT = SPACES
029200         ADD 1 TO WS-QTD-PARM-INFORMADOS
029300     END-IF.
029400*
029500     PERFORM P005-TESTA-ARQUIVOS-ENTRADA THRU P005-FIM.
029600*
029700     CALL "SCMP0903" USING WS-QTD-PARM-INFORMADOS
029800                            WS-FS-PRODUTOS
029900                            WS-FS-PRECOS
030000                            WS-RETORNO-VALIDACAO.
030100*
030200     EVALUATE WS-RETORNO-VALIDACAO
030300         WHEN 0
030400             SET WS-PARM-OK TO TRUE
030500         WHEN 1
030600             SET WS-PARM-INVALIDO TO TRUE
030700             DISPLAY "SCMP0600 - SAO NECESSARIOS 3 PARAMETROS: "
030800             DISPLAY "ARQUIVO DE PRODUTOS, ARQUIVO DE PRECOS E "
030900             DISPLAY "ARQUIVO DE FUSAO DE SAIDA."
031000         WHEN 2
031100             SET WS-PARM-INVALIDO TO TRUE
031200             DISPLAY "SCMP0600 - ARQUIVO DE PRODUTOS (PRODIN) "
031300             DISPLAY "NAO ENCONTRADO."
031400         WHEN 3
031500             SET WS-PARM-INVALIDO TO TRUE
031600             DISPLAY "SCMP0600 - ARQUIVO DE PRECOS (PRECIN) "
031700             DISPLAY "NAO ENCONTRADO."
031800         WHEN OTHER
031900             SET WS-PARM-INVALIDO TO TRUE
032000     END-EVALUATE.
032100*
032200 P000-FIM.
032300     EXIT.
032400*-----------------------------------------------------------------
032500 P005-TESTA-ARQUIVOS-ENTRADA.
032600*
032700     OPEN INPUT ARQ-PRODUTOS.
032800     IF WS-FS-PRODUTOS-OK
032900         CLOSE ARQ-PRODUTOS
033000     END-IF.
033100*
033200     OPEN INPUT ARQ-PRECOS.
033300     IF WS-FS-PRECOS-OK
033400         CLOSE ARQ-PRECOS
033500     END-IF.
033600*
033700 P005-FIM.
033800     EXIT.
033900*-----------------------------------------------------------------
034000 P095-CALCULA-TAMANHO.
034100*
034200     PERFORM P096-REDUZ-TAMANHO THRU P096-FIM
034300         UNTIL WS-TAM-CAMPO = 0
034400            OR WS-CAMPO-A-TRIMAR(WS-TAM-CAMPO:1) NOT = SPACE.
034500     IF WS-TAM-CAMPO = 0
034600         MOVE 1 TO WS-TAM-CAMPO
034700     END-IF.
034800*
034900 P095-FIM.
035000     EXIT.
035100*-----------------------------------------------------------------
035200 P096-REDUZ-TAMANHO.
035300*
035400     SUBTRACT 1 FROM WS-TAM-CAMPO.
035500*
035600 P096-FIM.
035700     EXIT.
035800*-----------------------------------------------------------------
035900 P100-INICIALIZA.
036000*
036100     DISPLAY "SCMP0600 - INICIO DO LOTE DE FUSAO DE PRODUTOS "
036200             "E PRECOS".
036300     MOVE ZERO TO WS-QTD-PRODUTOS-ORDENADOS.
036400     MOVE ZERO TO WS-QTD-PRECOS-ORDENADOS.
036500     MOVE ZERO TO WS-QTD-LINHAS-FUSAO.
036600*
036700 P100-FIM.
036800     EXIT.
036900*-----------------------------------------------------------------
037000 P200-ORDENA-PRODUTOS.
037100*
037200     SORT SORT-PRODUTOS
037300         ON ASCENDING KEY SRP-COD-PRODUTO
037400         INPUT  PROCEDURE IS P210-LE-PRODUTOS-ENTRADA
037500                         THRU P210-FIM
037600         OUTPUT PROCEDURE IS P220-GRAVA-PRODUTOS-ORDENADOS
037700                         THRU P220-FIM.
037800*
037900 P200-FIM.
038000     EXIT.
038100*-----------------------------------------------------------------
038200 P210-LE-PRODUTOS-ENTRADA.
038300*
038400     OPEN INPUT ARQ-PRODUTOS.
038500     MOVE "N" TO WS-FIM-PRODUTOS-ENTRADA.
038600*
038700*    DESCARTA A LINHA DE CABECALHO DO ARQUIVO DE PRODUTOS
038800     READ ARQ-PRODUTOS INTO WS-LINHA-PRODUTO-ATUAL
038900         AT END
039000             SET FIM-PRODUTOS-ENTRADA TO TRUE
039100     END-READ.
039200     IF NOT FIM-PRODUTOS-ENTRADA
039300         READ ARQ-PRODUTOS INTO WS-LINHA-PRODUTO-ATUAL
039400             AT END
039500                 SET FIM-PRODUTOS-ENTRADA TO TRUE
039600         END-READ
039700     END-IF.
039800*
039900     PERFORM P211-PROCESSA-LINHA-PRODUTO THRU P211-FIM
040000         UNTIL FIM-PRODUTOS-ENTRADA.
040100*
040200     CLOSE ARQ-PRODUTOS.
040300*
040400 P210-FIM.
040500     EXIT.
040600*-----------------------------------------------------------------
040700 P211-PROCESSA-LINHA-PRODUTO.
040800*
040900     PERFORM P212-EXTRAI-CAMPOS-PRODUTO THRU P212-FIM.
041000*
041100     MOVE WS-CPP-COD-PRODUTO      TO SRP-COD-PRODUTO.
041200     MOVE WS-LINHA-PRODUTO-ATUAL  TO SRP-LINHA-COMPLETA.
041300     RELEASE REGISTRO-SORT-PRODUTO.
041400*
041500     READ ARQ-PRODUTOS INTO WS-LINHA-PRODUTO-ATUAL
041600         AT END
041700             SET FIM-PRODUTOS-ENTRADA TO TRUE
041800     END-READ.
041900*
042000 P211-FIM.
042100     EXIT.
042200*-----------------------------------------------------------------
042300*    CH-0818: A LINHA CSV NAO TEM COLUNAS DE TAMANHO FIXO -- O
042400*    COD-PRODUTO E A DESCRICAO SAO EXTRAIDOS POR UNSTRING, COM
042500*    AS ASPAS MANTIDAS NO TOKEN (A CHAVE DE ORDENACAO/JUNCAO E
042600*    COMPARADA COM ASPAS, VIDE SPEC DO LOTE). SOMENTE OS DOIS
042700*    PRIMEIROS CAMPOS SAO CAPTURADOS, REPRODUZINDO O MESMO
042800*    CORTE HISTORICO DO CH-0600 QUANDO A DESCRICAO TEM VIRGULA
042900*    EMBUTIDA.
043000 P212-EXTRAI-CAMPOS-PRODUTO.
043100*
043200     MOVE SPACES TO WS-CAMPOS-PRODUTO.
043300     UNSTRING WS-LINHA-PRODUTO-ATUAL DELIMITED BY ","
043400         INTO WS-CPP-COD-PRODUTO
043500              WS-CPP-DESC-PRODUTO
043600     END-UNSTRING.
043700*
043800 P212-FIM.
043900     EXIT.
044000*-----------------------------------------------------------------
044100 P220-GRAVA-PRODUTOS-ORDENADOS.
044200*
044300     OPEN OUTPUT ARQ-PRODUTOS-ORD.
044400     MOVE "N" TO WS-HOUVE-ANTERIOR.
044500     MOVE SPACES TO WS-LINHA-PRODUTO-ANTERIOR.
044600     MOVE "N" TO WS-FIM-PRODUTOS-RETORNO.
044700*
044800     PERFORM P221-RETORNA-PRODUTO THRU P221-FIM
044900         UNTIL FIM-PRODUTOS-RETORNO.
045000*
045100     CLOSE ARQ-PRODUTOS-ORD.
045200*
045300 P220-FIM.
045400     EXIT.
045500*-----------------------------------------------------------------
045600 P221-RETORNA-PRODUTO.
045700*
045800     RETURN SORT-PRODUTOS
045900         AT END
046000             SET FIM-PRODUTOS-RETORNO TO TRUE
046100     END-RETURN.
046200*
046300     IF NOT FIM-PRODUTOS-RETORNO
046400         IF HOUVE-LINHA-ANTERIOR
046500            AND SRP-LINHA-COMPLETA = WS-LINHA-PRODUTO-ANTERIOR
046600             CONTINUE
046700         ELSE
046800             WRITE REG-PRODUTO-ORD FROM SRP-LINHA-COMPLETA
046900             ADD 1 TO WS-QTD-PRODUTOS-ORDENADOS
047000         END-IF
047100         MOVE SRP-LINHA-COMPLETA TO WS-LINHA-PRODUTO-ANTERIOR
047200         SET HOUVE-LINHA-ANTERIOR TO TRUE
047300     END-IF.
047400*
047500 P221-FIM.
047600     EXIT.
047700*-----------------------------------------------------------------
047800 P300-ORDENA-PRECOS.
047900*
048000     SORT SORT-PRECOS
048100         ON ASCENDING KEY SRC-COD-PRODUTO
048200         INPUT  PROCEDURE IS P310-LE-PRECOS-ENTRADA
048300                         THRU P310-FIM
048400         OUTPUT PROCEDURE IS P320-GRAVA-PRECOS-ORDENADOS
048500                         THRU P320-FIM.
048600*
048700 P300-FIM.
048800     EXIT.
048900*-----------------------------------------------------------------
049000 P310-LE-PRECOS-ENTRADA.
049100*
049200     OPEN INPUT ARQ-PRECOS.
049300     MOVE "N" TO WS-FIM-PRECOS-ENTRADA.
049400*
049500*    DESCARTA A LINHA DE CABECALHO DO ARQUIVO DE PRECOS
049600     READ ARQ-PRECOS INTO WS-LINHA-PRECO-ATUAL
049700         AT END
049800             SET FIM-PRECOS-ENTRADA TO TRUE
049900     END-READ.
050000     IF NOT FIM-PRECOS-ENTRADA
050100         READ ARQ-PRECOS INTO WS-LINHA-PRECO-ATUAL
050200             AT END
050300                 SET FIM-PRECOS-ENTRADA TO TRUE
050400         END-READ
050500     END-IF.
050600*
050700     PERFORM P311-PROCESSA-LINHA-PRECO THRU P311-FIM
050800         UNTIL FIM-PRECOS-ENTRADA.
050900*
051000     CLOSE ARQ-PRECOS.
051100*
051200 P310-FIM.
051300     EXIT.
051400*-----------------------------------------------------------------
051500 P311-PROCESSA-LINHA-PRECO.
051600*
051700     PERFORM P312-EXTRAI-CAMPOS-PRECO THRU P312-FIM.
051800*
051900     MOVE WS-CPC-COD-PRODUTO    TO SRC-COD-PRODUTO.
052000     MOVE WS-LINHA-PRECO-ATUAL   TO SRC-LINHA-COMPLETA.
052100     RELEASE REGISTRO-SORT-PRECO.
052200*
052300     READ ARQ-PRECOS INTO WS-LINHA-PRECO-ATUAL
052400         AT END
052500             SET FIM-PRECOS-ENTRADA TO TRUE
052600     END-READ.
052700*
052800 P311-FIM.
052900     EXIT.
053000*-----------------------------------------------------------------
053100*    NOTA: AS LINHAS DE PRECO NAO SAO DEDUPLICADAS - UM MESMO
053200*    PRODUTO PODE TER DUAS OU MAIS COTACOES IGUAIS E TODAS
053300*    DEVEM CONSTAR NO ARQUIVO DE FUSAO (VIDE CH-0611).
053400*-----------------------------------------------------------------
053500*    CH-0818: IDEM A P212, PARA A LINHA CSV DE PRECOS. A DATA DO
053600*    PRECO (WS-CPC-DATA-PRECO) E EXTRAIDA MAS PERMANECE OPACA --
053700*    NAO E CONVERTIDA NEM USADA (VIDE CH-0741).
053800 P312-EXTRAI-CAMPOS-PRECO.
053900*
054000     MOVE SPACES TO WS-CAMPOS-PRECO.
054100     UNSTRING WS-LINHA-PRECO-ATUAL DELIMITED BY ","
054200         INTO WS-CPC-COD-PRODUTO
054300              WS-CPC-DATA-PRECO
054400              WS-CPC-VLR-PRECO
054500     END-UNSTRING.
054600*
054700 P312-FIM.
054800     EXIT.
054900*-----------------------------------------------------------------
055000 P320-GRAVA-PRECOS-ORDENADOS.
055100*
055200     OPEN OUTPUT ARQ-PRECOS-ORD.
055300     MOVE "N" TO WS-FIM-PRECOS-RETORNO.
055400*
055500     PERFORM P321-RETORNA-PRECO THRU P321-FIM
055600         UNTIL FIM-PRECOS-RETORNO.
055700*
055800     CLOSE ARQ-PRECOS-ORD.
055900*
056000 P320-FIM.
056100     EXIT.
056200*-----------------------------------------------------------------
056300 P321-RETORNA-PRECO.
056400*
056500     RETURN SORT-PRECOS
056600         AT END
056700             SET FIM-PRECOS-RETORNO TO TRUE
056800     END-RETURN.
056900*
057000     IF NOT FIM-PRECOS-RETORNO
057100         WRITE REG-PRECO-ORD FROM SRC-LINHA-COMPLETA
057200         ADD 1 TO WS-QTD-PRECOS-ORDENADOS
057300     END-IF.
057400*
057500 P321-FIM.
057600     EXIT.
057700*-----------------------------------------------------------------
057800 P400-FUNDE-ARQUIVOS.
057900*
058000     OPEN INPUT  ARQ-PRODUTOS-ORD
058100                 ARQ-PRECOS-ORD.
058200     OPEN OUTPUT ARQ-FUSAO.
058300*
058400     MOVE WS-CABECALHO-FUSAO TO RF-LINHA-FUSAO.
058500     WRITE REG-FUSAO-CSV.
058600*
058700     MOVE "N" TO WS-FIM-PRODUTOS-ORD.
058800     MOVE "N" TO WS-FIM-PRECOS-ORD.
058900     SET BUFFER-VAZIO TO TRUE.
059000*
059100     PERFORM P410-LE-PRIMEIRO-PRODUTO THRU P410-FIM.
059200*
059300     PERFORM P420-PROCESSA-PRODUTO-ATUAL THRU P420-FIM
059400         UNTIL FIM-PRODUTOS-ORD.
059500*
059600     CLOSE ARQ-PRODUTOS-ORD
059700           ARQ-PRECOS-ORD
059800           ARQ-FUSAO.
059900*
060000     DELETE FILE ARQ-PRODUTOS-ORD.
060100     DELETE FILE ARQ-PRECOS-ORD.
060200*
060300     IF WS-SW-DEBUG-ON
060400         DISPLAY "SCMP0600 - PRODUTOS ORDENADOS.: "
060500                 WS-QTD-PRODUTOS-ORDENADOS
060600         DISPLAY "SCMP0600 - PRECOS ORDENADOS...: "
060700                 WS-QTD-PRECOS-ORDENADOS
060800         DISPLAY "SCMP0600 - LINHAS NO ARQ FUSAO.: "
060900                 WS-QTD-LINHAS-FUSAO
061000     END-IF.
061100*
061200 P400-FIM.
061300     EXIT.
061400*-----------------------------------------------------------------
061500 P410-LE-PRIMEIRO-PRODUTO.
061600*
061700     READ ARQ-PRODUTOS-ORD INTO WS-LINHA-PRODUTO-ATUAL
061800         AT END
061900             SET FIM-PRODUTOS-ORD TO TRUE
062000     END-READ.
062100     IF NOT FIM-PRODUTOS-ORD
062200         PERFORM P212-EXTRAI-CAMPOS-PRODUTO THRU P212-FIM
062300     END-IF.
062400*
062500 P410-FIM.
062600     EXIT.
062700*-----------------------------------------------------------------
062800 P420-PROCESSA-PRODUTO-ATUAL.
062900*
063000     PERFORM P421-MONTA-CABECALHO-LINHA THRU P421-FIM.
063100*
063200     IF HA-BUFFER-PENDENTE
063300         IF WS-BUF-COD-PRODUTO = WS-PROD-COD-ATUAL
063400             MOVE WS-BUF-VLR-PRECO TO WS-PRECO-A-ANEXAR
063500             PERFORM P430-ANEXA-PRECO-NA-LINHA THRU P430-FIM
063600             SET BUFFER-VAZIO TO TRUE
063700             PERFORM P440-LE-PRECOS-SEGUINTES THRU P440-FIM
063800         ELSE
063900*            O PRECO EM BUFFER PERTENCE A UM PRODUTO QUE AINDA
064000*            NAO FOI LIDO -- NAO TOCAR O CURSOR DE PRECOS AGORA.
064100             CONTINUE
064200         END-IF
064300     ELSE
064400         PERFORM P440-LE-PRECOS-SEGUINTES THRU P440-FIM
064500     END-IF.
064600*
064700     PERFORM P450-GRAVA-LINHA-FUSAO THRU P450-FIM.
064800     PERFORM P460-LE-PRODUTO-SEGUINTE THRU P460-FIM.
064900*
065000 P420-FIM.
065100     EXIT.
065200*-----------------------------------------------------------------
065300*    CH-0818: O COD-PRODUTO E A DESCRICAO JA VEM DE
065400*    WS-CAMPOS-PRODUTO COM AS ASPAS ORIGINAIS -- BASTA ANEXAR A
065500*    VIRGULA SEPARADORA, SEM RECONSTRUIR AS ASPAS NA MAO.
065600 P421-MONTA-CABECALHO-LINHA.
065700*
065800     MOVE SPACES TO WS-LINHA-FUSAO-MONTADA.
065900     MOVE 1      TO WS-PTR-FUSAO.
066000*
066100     MOVE 12                      TO WS-TAM-CAMPO.
066200     MOVE WS-CPP-COD-PRODUTO      TO WS-CAMPO-A-TRIMAR.
066300     PERFORM P095-CALCULA-TAMANHO THRU P095-FIM.
066400     STRING WS-CPP-COD-PRODUTO(1:WS-TAM-CAMPO) DELIMITED BY SIZE
066500            ","                                DELIMITED BY SIZE
066600         INTO WS-LFM-TEXTO
066700         WITH POINTER WS-PTR-FUSAO
066800     END-STRING.
066900*
067000     MOVE 42                      TO WS-TAM-CAMPO.
067100     MOVE WS-CPP-DESC-PRODUTO     TO WS-CAMPO-A-TRIMAR.
067200     PERFORM P095-CALCULA-TAMANHO THRU P095-FIM.
067300     STRING WS-CPP-DESC-PRODUTO(1:WS-TAM-CAMPO) DELIMITED BY SIZE
067400         INTO WS-LFM-TEXTO
067500         WITH POINTER WS-PTR-FUSAO
067600     END-STRING.
067700*
067800     MOVE WS-CPP-COD-PRODUTO TO WS-PROD-COD-ATUAL.
067900     MOVE ZERO                TO WS-QTD-PRECOS-PROD.
068000*
068100 P421-FIM.
068200     EXIT.
068300*-----------------------------------------------------------------
068400 P430-ANEXA-PRECO-NA-LINHA.
068500*
068600     MOVE 12                  TO WS-TAM-CAMPO.
068700     MOVE WS-PRECO-A-ANEXAR   TO WS-CAMPO-A-TRIMAR.
068800     PERFORM P095-CALCULA-TAMANHO THRU P095-FIM.
068900*
069000     STRING ","                                DELIMITED BY SIZE
069100            WS-PRECO-A-ANEXAR(1:WS-TAM-CAMPO)   DELIMITED BY SIZE
069200         INTO WS-LFM-TEXTO
069300         WITH POINTER WS-PTR-FUSAO
069400     END-STRING.
069500*
069600     ADD 1 TO WS-QTD-PRECOS-PROD.
069700*
069800 P430-FIM.
069900     EXIT.
070000*-----------------------------------------------------------------
070100 P440-LE-PRECOS-SEGUINTES.
070200*
070300     PERFORM P441-LE-PRECO-SEGUINTE THRU P441-FIM
070400         UNTIL FIM-PRECOS-ORD OR HA-BUFFER-PENDENTE.
070500*
070600 P440-FIM.
070700     EXIT.
070800*-----------------------------------------------------------------
070900 P441-LE-PRECO-SEGUINTE.
071000*
071100     READ ARQ-PRECOS-ORD INTO WS-LINHA-PRECO-ATUAL
071200         AT END
071300             SET FIM-PRECOS-ORD TO TRUE
071400     END-READ.
071500*
071600     IF NOT FIM-PRECOS-ORD
071700         PERFORM P312-EXTRAI-CAMPOS-PRECO THRU P312-FIM
071800         IF WS-CPC-COD-PRODUTO = WS-PROD-COD-ATUAL
071900             MOVE WS-CPC-VLR-PRECO TO WS-PRECO-A-ANEXAR
072000             PERFORM P430-ANEXA-PRECO-NA-LINHA THRU P430-FIM
072100         ELSE
072200             MOVE WS-CPC-COD-PRODUTO TO WS-BUF-COD-PRODUTO
072300             MOVE WS-CPC-VLR-PRECO   TO WS-BUF-VLR-PRECO
072400             SET HA-BUFFER-PENDENTE TO TRUE
072500         END-IF
072600     END-IF.
072700*
072800 P441-FIM.
072900     EXIT.
073000*-----------------------------------------------------------------
073100 P450-GRAVA-LINHA-FUSAO.
073200*
073300     MOVE WS-LFM-TEXTO TO RF-LINHA-FUSAO.
073400     WRITE REG-FUSAO-CSV.
073500     ADD 1 TO WS-QTD-LINHAS-FUSAO.
073600*
073700 P450-FIM.
073800     EXIT.
073900*-----------------------------------------------------------------
074000 P460-LE-PRODUTO-SEGUINTE.
074100*
074200     READ ARQ-PRODUTOS-ORD INTO WS-LINHA-PRODUTO-ATUAL
074300         AT END
074400             SET FIM-PRODUTOS-ORD TO TRUE
074500     END-READ.
074600     IF NOT FIM-PRODUTOS-ORD
074700         PERFORM P212-EXTRAI-CAMPOS-PRODUTO THRU P212-FIM
074800     END-IF.
074900*
075000 P460-FIM.
075100     EXIT.
075200*-----------------------------------------------------------------
075300 P900-FIM.
075400*
075500     GOBACK.
075600*
075700 END PROGRAM SCMP0600.
