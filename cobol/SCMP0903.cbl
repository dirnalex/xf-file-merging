000100******************************************************************
000200* Author: ANDRE RAFFUL
000300* Date: 21/09/1991
000400* Purpose: VALIDACAO DOS PARAMETROS DO LOTE DE FUSAO SCMP0600
000500******************************************************************
000600*-----------------------------------------------------------------
000700 IDENTIFICATION DIVISION.
000800*-----------------------------------------------------------------
000900 PROGRAM-ID.    SCMP0903.
001000 AUTHOR.        JOSE CARLOS SILVEIRA.
001100 INSTALLATION.  SCM - SISTEMA DE COMPRAS DE MERCADO.
001200 DATE-WRITTEN.  21/09/1991.
001300 DATE-COMPILED.
001400 SECURITY.      USO RESTRITO AO DEPARTAMENTO DE COMPRAS.
001500*-----------------------------------------------------------------
001600*    HISTORICO DE ALTERACOES
001700*-----------------------------------------------------------------
001800*    21/09/1991 - JCS - CH-0650 - SUBPROGRAMA ORIGINAL. RECEBE A
001900*                 QUANTIDADE DE PARAMETROS INFORMADOS AO LOTE E
002000*                 OS FILE STATUS DA TENTATIVA DE ABERTURA DOS
002100*                 ARQUIVOS DE ENTRADA, DEVOLVENDO UM UNICO
002200*                 CODIGO DE RETORNO PARA O SCMP0600 DECIDIR SE
002300*                 O LOTE PODE SER EXECUTADO.
002400*    08/05/1993 - MTV - CH-0671 - SEPARADOS OS CODIGOS DE RETORNO
002500*                 2 (PRODUTOS) E 3 (PRECOS), ANTES REUNIDOS NUM
002600*                 UNICO CODIGO 2 "ARQUIVO NAO ENCONTRADO".
002700*    17/05/1995 - ARF - CH-0702 - GOBACK NO LUGAR DO STOP RUN.
002800*    22/01/1997 - RLS - CH-0730 - REVISAO GERAL DE COMENTARIOS.
002900*    11/08/1998 - RLS - CH-0741 - PREPARACAO PARA O ANO 2000:
003000*                 ESTE SUBPROGRAMA NAO MANIPULA DATAS, NAO HA
003100*                 IMPACTO DE VIRADA DE SECULO.
003200*    09/03/1999 - RLS - CH-0745 - CONFIRMADA A AUSENCIA DE
003300*                 DEPENDENCIA DE SECULO.
003400*    06/12/2006 - ARF - CH-0790 - INCLUIDO CONTADOR DE CHAMADAS
003500*                 PARA CONFERENCIA DE VOLUMETRIA EM PRODUCAO.
003600*    02/07/2013 - EDM - CH-0819 - WS-QTD-CHAMADAS RECOLOCADO NO
003700*                 NIVEL 77, PADRAO JA USADO NOS DEMAIS PROGRAMAS
003800*                 DO SISTEMA PARA CONTADORES ISOLADOS.
003900*-----------------------------------------------------------------
004000 DATA DIVISION.
004100*-----------------------------------------------------------------
004200 WORKING-STORAGE SECTION.
004300*-----------------------------------------------------------------
004400 01  WS-AUXILIARES.
004500     05  WS-QTD-PARM               PIC 9(01).
004600         88  QTD-PARM-CORRETA      VALUE 3.
004700     05  WS-FS-PRODUTOS            PIC X(02).
004800         88  PRODUTOS-ENCONTRADOS  VALUE "00".
004900     05  WS-FS-PRECOS              PIC X(02).
005000         88  PRECOS-ENCONTRADOS    VALUE "00".
005100     05  FILLER                    PIC X(05).
005200 01  WS-AUXILIARES-R REDEFINES WS-AUXILIARES.
005300     05  WS-AUX-LINHA              PIC X(10).
005400*
005500 01  WS-RETORNO-TEXTO.
005600     05  WS-RT-CODIGO              PIC 9(01).
005700     05  FILLER                    PIC X(04).
005800 01  WS-RETORNO-TEXTO-R REDEFINES WS-RETORNO-TEXTO.
005900     05  WS-RT-LINHA               PIC X(05).
006000*
006100 77  WS-QTD-CHAMADAS               PIC 9(05) COMP VALUE ZERO.
006200*-----------------------------------------------------------------
006300 LINKAGE SECTION.
006400*-----------------------------------------------------------------
006500 01  LKS-PARAMETRO.
006600     05  LKS-QTD-PARM              PIC 9(01).
006700     05  LKS-FS-PRODUTOS           PIC X(02).
006800     05  LKS-FS-PRECOS             PIC X(02).
006900     05  LKS-RETORNO               PIC 9(01).
007000     05  FILLER                    PIC X(05).
007100 01  LKS-PARAMETRO-R REDEFINES LKS-PARAMETRO.
007200     05  LKS-LINHA                 PIC X(11).
007300*-----------------------------------------------------------------
007400* LKS-QTD-PARM    = QUANTIDADE DE PARAMETROS INFORMADOS AO LOTE
007500* LKS-FS-PRODUTOS = FILE STATUS DA ABERTURA TESTE DO ARQ PRODIN
007600* LKS-FS-PRECOS   = FILE STATUS DA ABERTURA TESTE DO ARQ PRECIN
007700* LKS-RETORNO = 0 - OS PARAMETROS ESTAO CORRETOS, PODE EXECUTAR
007800* LKS-RETORNO = 1 - QUANTIDADE DE PARAMETROS INCORRETA (NAO
007900*                   FORAM INFORMADOS OS 3 PARAMETROS EXIGIDOS)
008000* LKS-RETORNO = 2 - ARQUIVO DE PRODUTOS (PRODIN) NAO ENCONTRADO
008100* LKS-RETORNO = 3 - ARQUIVO DE PRECOS (PRECIN) NAO ENCONTRADO
008200*-----------------------------------------------------------------
008300 PROCEDURE DIVISION USING LKS-PARAMETRO.
008400*-----------------------------------------------------------------
008500     ADD 1 TO WS-QTD-CHAMADAS.
008600*
008700     MOVE LKS-QTD-PARM    TO WS-QTD-PARM.
008800     MOVE LKS-FS-PRODUTOS TO WS-FS-PRODUTOS.
008900     MOVE LKS-FS-PRECOS   TO WS-FS-PRECOS.
009000*
009100     EVALUATE TRUE
009200         WHEN NOT QTD-PARM-CORRETA
009300              MOVE 1 TO WS-RT-CODIGO
009400         WHEN NOT PRODUTOS-ENCONTRADOS
009500              MOVE 2 TO WS-RT-CODIGO
009600         WHEN NOT PRECOS-ENCONTRADOS
009700              MOVE 3 TO WS-RT-CODIGO
009800         WHEN OTHER
009900              MOVE 0 TO WS-RT-CODIGO
010000     END-EVALUATE.
010100*
010200     MOVE WS-RT-CODIGO TO LKS-RETORNO.
010300     GOBACK.
010400*
010500 END PROGRAM SCMP0903.
