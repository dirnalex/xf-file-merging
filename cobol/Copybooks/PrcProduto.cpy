000100******************************************************************
000200* COPYBOOK   : PRCPRODUTO.CPY
000300* DESCRICAO  : LAYOUT DO REGISTRO DO ARQUIVO CSV DE PRECOS DE
000400*              PRODUTOS (DETALHE QUE SE JUNTA AO PRODUTO-ANCORA
000500*              NO LOTE DE FUSAO SCMP0600).
000600* POSICOES   : 001-075 LINHA CSV COMPLETA (ASPAS E VIRGULAS
000700*                      SEPARADORAS INCLUSAS NO TEXTO)
000800*              076-080 FILLER DE ALINHAMENTO
000900******************************************************************
001000*    ALTERACOES:
001100*    19/11/1987 - ARF - CH-0600 - LAYOUT ORIGINAL DO CSV DE
001200*                  PRECOS, REAPROVEITADO COMO ARQUIVO DE DETALHE
001300*                  DO LOTE DE FUSAO. VLR-PRECO E CARREGADO COMO
001400*                  TEXTO -- NAO HA CALCULO.
001500*    02/07/2013 - EDM - CH-0818 - ELIMINADA A QUEBRA DO REGISTRO
001600*                  EM SUBCAMPOS DE POSICAO FIXA (COD-PRODUTO,
001700*                  DATA-PRECO E VLR-PRECO CADA UM EM SUA FAIXA
001800*                  DE COLUNAS). O ARQUIVO REAL NAO PREENCHE COM
001900*                  BRANCOS O CONTEUDO DENTRO DAS ASPAS -- A
002000*                  QUEBRA FIXA CORROMPIA A CHAVE DE JUNCAO E
002100*                  EMBUTIA UMA ASPA ESPURIA NA DESCRICAO/PRECO
002200*                  DE SAIDA SEMPRE QUE UM CAMPO ERA MAIS CURTO
002300*                  QUE O TAMANHO MAXIMO. O REGISTRO PASSOU A SER
002400*                  TRATADO COMO LINHA UNICA; A EXTRACAO DOS TRES
002500*                  CAMPOS PASSOU A SER FEITA POR UNSTRING
002600*                  DELIMITADO POR VIRGULA, NO PARAGRAFO
002700*                  P312-EXTRAI-CAMPOS-PRECO DO SCMP0600.
002800******************************************************************
002900 01  REG-PRECO-CSV.
003000     05  RC-LINHA-PRECO              PIC X(75).
003100     05  FILLER                      PIC X(05).
