000100******************************************************************
000200* COPYBOOK   : PRODUTO.CPY
000300* DESCRICAO  : LAYOUT DO REGISTRO DO ARQUIVO CSV DE PRODUTOS
000400*              (ARQUIVO-ANCORA DO LOTE DE FUSAO SCMP0600).
000500* POSICOES   : 001-075 LINHA CSV COMPLETA (ASPAS E VIRGULA
000600*                      SEPARADORA INCLUSAS NO TEXTO)
000700*              076-080 FILLER DE ALINHAMENTO
000800******************************************************************
000900*    ALTERACOES:
001000*    19/11/1987 - ARF - CH-0600 - LAYOUT ORIGINAL DO CSV DE
001100*                  CADASTRO DE PRODUTOS, REAPROVEITADO COMO
001200*                  ARQUIVO DE ENTRADA DO LOTE DE FUSAO.
001300*    02/07/2013 - EDM - CH-0818 - ELIMINADA A QUEBRA DO REGISTRO
001400*                  EM SUBCAMPOS DE POSICAO FIXA (COD-PRODUTO NAS
001500*                  COLUNAS 002-011, DESC-PRODUTO NAS 015-054).
001600*                  O CADASTRO REAL NAO PREENCHE COM BRANCOS O
001700*                  CONTEUDO DENTRO DAS ASPAS -- A QUEBRA FIXA
001800*                  EMPURRAVA A ASPA DE FECHAMENTO E OS BYTES
001900*                  SEGUINTES PARA DENTRO DO CAMPO ERRADO SEMPRE
002000*                  QUE O CODIGO OU A DESCRICAO ERA MAIS CURTO QUE
002100*                  O TAMANHO MAXIMO, CORROMPENDO A CHAVE DE
002200*                  ORDENACAO/JUNCAO. O REGISTRO PASSOU A SER
002300*                  TRATADO COMO LINHA UNICA; A EXTRACAO DO
002400*                  COD-PRODUTO E DA DESCRICAO PASSOU A SER FEITA
002500*                  POR UNSTRING DELIMITADO POR VIRGULA, NO
002600*                  PARAGRAFO P212-EXTRAI-CAMPOS-PRODUTO DO
002700*                  SCMP0600.
002800******************************************************************
002900 01  REG-PRODUTO-CSV.
003000     05  RP-LINHA-PRODUTO            PIC X(75).
003100     05  FILLER                      PIC X(05).
