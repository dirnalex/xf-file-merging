000100******************************************************************
000200* COPYBOOK   : FUSAO.CPY
000300* DESCRICAO  : LAYOUT DO REGISTRO DE SAIDA DO ARQUIVO DE FUSAO
000400*              PRODUTOS X PRECOS (SCMP0600). NEM O COD-PRODUTO,
000500*              NEM A DESCRICAO, NEM O PRECO TEM TAMANHO FIXO NO
000600*              CSV GERADO -- E A LISTA DE PRECOS AINDA E DE
000700*              TAMANHO VARIAVEL (0..N COLUNAS) -- POR ISSO O
000800*              REGISTRO E TRATADO COMO UMA LINHA UNICA, SEM
000900*              REDEFINES DE COLUNAS FIXAS. A MONTAGEM DA LINHA
001000*              E FEITA EM SCMP0600 (WS-LINHA-FUSAO-MONTADA).
001100******************************************************************
001200*    ALTERACOES:
001300*    19/11/1987 - ARF - CH-0600 - LAYOUT ORIGINAL, CRIADO PARA O
001400*                  LOTE DE FUSAO DE CSV.
001500*    02/07/2013 - EDM - CH-0818 - RETIRADO O REDEFINES DE
001600*                  COLUNAS FIXAS (COD-PRODUTO/DESCRICAO), QUE
001700*                  NAO ERA UTILIZADO POR NENHUM PARAGRAFO E
001800*                  DESCREVIA POSICOES QUE SO SERIAM VERDADEIRAS
001900*                  SE O CSV FOSSE PREENCHIDO COM BRANCOS DENTRO
002000*                  DAS ASPAS -- O QUE NUNCA FOI O CASO.
002100******************************************************************
002200 01  REG-FUSAO-CSV.
002300     05  RF-LINHA-FUSAO             PIC X(520).
