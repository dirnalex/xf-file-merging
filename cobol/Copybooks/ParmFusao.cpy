000100******************************************************************
000200* COPYBOOK   : PARMFUSAO.CPY
000300* DESCRICAO  : LAYOUT DO CARTAO DE PARAMETROS (PARMIN) DO LOTE
000400*              DE FUSAO SCMP0600. O LOTE EXIGE EXATAMENTE TRES
000500*              PARAMETROS POSICIONAIS, UM POR CAMPO DE 30
000600*              POSICOES: ARQUIVO DE PRODUTOS, ARQUIVO DE PRECOS
000700*              E ARQUIVO DE FUSAO DE SAIDA. OS NOMES AQUI SAO
000800*              APENAS CONFERIDOS QUANTO A PRESENCA/AUSENCIA --
000900*              A ABERTURA REAL DOS ARQUIVOS E FEITA PELAS
001000*              DDNAMES PRODIN/PRECIN/FUSOUT DA JCL.
001100* POSICOES   : 001-030 NOME DO ARQUIVO DE PRODUTOS
001200*              031-060 NOME DO ARQUIVO DE PRECOS
001300*              061-090 NOME DO ARQUIVO DE FUSAO DE SAIDA
001400******************************************************************
001500*    ALTERACOES:
001600*    21/09/1991 - JCS - CH-0650 - LAYOUT ORIGINAL DO CARTAO DE
001700*                  PARAMETROS, CRIADO JUNTO COM O SUBPROGRAMA
001800*                  SCMP0903 DE VALIDACAO.
001900******************************************************************
002000 01  REG-PARM-CSV                     PIC X(90).
002100 01  REG-PARM-CSV-R REDEFINES REG-PARM-CSV.
002200     05  RP-PARM-ARQ-PRODUTOS         PIC X(30).
002300     05  RP-PARM-ARQ-PRECOS           PIC X(30).
002400     05  RP-PARM-ARQ-FUSAO            PIC X(30).
